000100*----------------------------------------------------------------*
000200* COPYLIB:  FT2REC                                               *
000300* PURPOSE:  FILE-SECTION RECORD LAYOUT FOR THE FT2 (RUNNING      *
000400*           MEDIAN) OUTPUT FILE WRITTEN BY MEDUNIQ.              *
000500*----------------------------------------------------------------*
000600* MAINTENANCE LOG                                                *
000700* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT       *
000800* --------- ------------  -------  --------------------------    *
000900* 03/18/85  R WOJTOWICZ   CR-0144  CREATED FOR TWEET STATISTICS. *
001000* 09/14/93  R WOJTOWICZ   CR-0402  ADDED RAW REDEFINES SO THE    *
001100*                                  BAD-WRITE HANDLER CAN DISPLAY *
001200*                                  THE WHOLE RECORD IN ONE SHOT. *
001250* 06/03/02  D QUINTERO    CR-0588  WIDENED THE RESERVE AREA PAST *
001260*                                  THE MEDIAN VALUE PER THE SHOP *
001270*                                  STANDARDS REVIEW.             *
001300*----------------------------------------------------------------*
001400* FT2 (MEDIAN-OUTPUT-RECORD) -- ONE PER TWEET, IN INPUT ORDER,   *
001500* THE RUNNING MEDIAN UNIQUE-WORD-COUNT AS TEXT ('N.00' OR        *
001600* 'N.50').  RESERVE BYTES ARE HELD PAST THE VALUE SO A FUTURE    *
001650* EXTRACT FIELD CAN BE ADDED WITHOUT WIDENING THE RECORD.        *
001700*----------------------------------------------------------------*
001800 01  FT2-OUT-RECORD.
001900     05  OUT-MEDIAN                   PIC X(07).
002000     05  FILLER                       PIC X(13).
002100 01  FT2-OUT-RECORD-RAW REDEFINES FT2-OUT-RECORD.
002200     05  FT2-RAW-TEXT                 PIC X(20).
