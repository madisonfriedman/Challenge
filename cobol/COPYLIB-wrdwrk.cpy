000100*----------------------------------------------------------------*
000200* COPYLIB:  WRDWRK                                               *
000300* PURPOSE:  WORKING-STORAGE DISTINCT-WORD ACCUMULATOR TABLE FOR  *
000400*           WRDTWEET.  KEYED BY THE WORD'S EXACT TEXT, BUILT AS  *
000500*           TWEETS ARE READ, RELEASED TO THE SORT AT END OF RUN. *
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT       *
000900* --------- ------------  -------  --------------------------    *
001000* 03/11/85  R WOJTOWICZ   CR-0142  CREATED FOR TWEET STATISTICS. *
001100* 04/02/85  R WOJTOWICZ   CR-0159  RAISED TABLE CEILING TO 20000 *
001200*                                  WORDS -- TEST FILE BLEW THE   *
001300*                                  5000-ENTRY LIMIT.             *
001350* 06/03/02  D QUINTERO    CR-0588  PULLED THE RUNNING COUNT AND  *
001360*                                  THE CEILING OUT TO STANDALONE *
001370*                                  77-LEVEL ITEMS -- NEITHER ONE *
001380*                                  IS PART OF A LARGER GROUP.    *
001400*----------------------------------------------------------------*
001500 77  WS-DISTINCT-WORD-COUNT      PIC S9(05) USAGE IS COMP
001600                                             VALUE ZERO.
001700 77  WS-WORD-TABLE-CEILING       PIC S9(05) USAGE IS COMP
001800                                             VALUE +20000.
001900*----------------------------------------------------------------*
002000* WT-WORD IS CARRIED AT 140 CHARACTERS -- A TWEET WITH NO        *
002100* EMBEDDED SPACE IS ITSELF ONE 140-CHARACTER WORD.               *
002200*----------------------------------------------------------------*
002300 01  WS-WORD-TABLE.
002400     05  WT-ENTRY OCCURS 1 TO 20000 TIMES
002500                  DEPENDING ON WS-DISTINCT-WORD-COUNT
002600                  INDEXED BY WT-INDEX, WT-SRCH-INDEX.
002700         10  WT-WORD                  PIC X(140).
002800         10  WT-COUNT                 PIC 9(09).
