000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WRDTWEET.
000300 AUTHOR.         R WOJTOWICZ.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   03/11/85.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900* PROGRAM:  WRDTWEET                                             *
001000* PURPOSE:  READS THE TWEET FILE (TWEETIN), SPLITS EACH TWEET    *
001100*           INTO ITS SPACE-DELIMITED WORDS, COUNTS HOW MANY      *
001200*           TIMES EVERY DISTINCT WORD OCCURS ACROSS THE WHOLE    *
001300*           FILE, SORTS THE DISTINCT WORDS INTO ASCENDING        *
001400*           SEQUENCE AND WRITES ONE LINE PER WORD TO FT1OUT.     *
001500*           WORDS ARE COMPARED EXACTLY AS THEY APPEAR -- NO      *
001600*           CASE FOLDING, NO PUNCTUATION STRIPPING.  A RUN OF    *
001700*           CONSECUTIVE SPACES, OR A LEADING OR TRAILING SPACE,  *
001800*           PRODUCES AN EMPTY WORD AND THE EMPTY WORD IS         *
001900*           COUNTED LIKE ANY OTHER WORD.                         *
002000*                                                                *
002010* THIS PROGRAM DOES NOT OWN THE INPUT FEED.  TWEETIN ARRIVES     *
002020* FROM THE SOCIAL-MEDIA EXTRACT JOB UPSTREAM (JOB SMSTAT01) AND  *
002030* IS TAKEN AS-IS -- WE DO NOT VALIDATE, REJECT, OR REFORMAT ANY  *
002040* TWEET.  ANY CLEANUP BELONGS TO THE UPSTREAM JOB, NOT HERE.     *
002100*----------------------------------------------------------------*
002200* MAINTENANCE LOG                                                *
002300* DATE      AUTHOR         TICKET    MAINTENANCE REQUIREMENT     *
002400* --------- -------------  --------  -------------------------   *
002500* 03/11/85  R WOJTOWICZ    CR-0140   CREATED FOR TWEET STATS     *
002600*                                    PROJECT -- FIRST PASS, IN-  *
002700*                                    MEMORY WORD TABLE PLUS SORT *
002800* 03/19/85  R WOJTOWICZ    CR-0145   CHANGED TABLE SEARCH FROM   *
002900*                                    SEQUENTIAL TO SEARCH VERB   *
003000*                                    AFTER TIMING RUN ON THE     *
003100*                                    50000-TWEET TEST FILE.      *
003200* 04/02/85  R WOJTOWICZ    CR-0159   RAISED WORD TABLE CEILING   *
003300*                                    20000 ENTRIES (SEE WRDWRK   *
003400*                                    COPYLIB) -- TEST FILE BLEW  *
003500*                                    THE 5000-ENTRY LIMIT.       *
003600* 08/30/88  R WOJTOWICZ    CR-0227   CORRECTED SPLIT LOGIC SO A  *
003700*                                    TRAILING SPACE PRODUCES A   *
003800*                                    TRAILING EMPTY WORD INSTEAD *
003900*                                    OF BEING DROPPED. AUDIT HAD *
004000*                                    FLAGGED OUR COUNTS AS LOW.  *
004100* 07/22/91  R WOJTOWICZ    CR-0311   TWEET FILE CHANGED TO       *
004200*                                    VARYING-LENGTH RECORDS SO   *
004300*                                    TRAILING BLANKS IN THE DATA *
004400*                                    ARE NOT LOST IN PAD BLANKS. *
004500* 09/14/93  R WOJTOWICZ    CR-0402   ADDED RAW REDEFINES ON THE  *
004600*                                    SORT AND FT1 RECORDS FOR    *
004700*                                    THE BAD-RETURN/BAD-WRITE    *
004800*                                    DUMP DISPLAYS BELOW.        *
004900* 02/11/97  D QUINTERO     CR-0455   ADDED FILE STATUS DISPLAYS  *
005000*                                    TO 9999-ABEND-* PARAGRAPHS  *
005100*                                    PER SHOP STANDARD SDS-14.   *
005200* 10/06/98  D QUINTERO     CR-0498   YEAR 2000 REVIEW -- PROGRAM *
005300*                                    CARRIES NO CENTURY DATA     *
005400*                                    DATE FIELDS.  NO CHANGE     *
005500*                                    REQUIRED.  SIGNED OFF Y2K.  *
005600* 05/14/01  D QUINTERO     CR-0561   RESTRUCTURED SPLIT LOGIC    *
005700*                                    TO USE REFERENCE MODS       *
005800*                                    THROUGHOUT INSTEAD OF MIXED *
005900*                                    UNSTRING/SUBSTR LOGIC LEFT  *
006000*                                    FROM THE ORIGINAL DRAFT.    *
006010* 06/03/02  D QUINTERO     CR-0588   PULLED THE WORD TABLE       *
006020*                                    CEILING AND THE TWEET       *
006030*                                    LENGTH OUT TO STANDALONE    *
006040*                                    77-LEVEL ITEMS PER THE      *
006050*                                    SHOP STANDARDS REVIEW.      *
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*----------------------------------------------------------------*
006500* THIS SHOP RUNS ON A SINGLE 3090 IMAGE -- SOURCE-COMPUTER AND   *
006600* OBJECT-COMPUTER ARE ALWAYS THE SAME BOX HERE.                  *
006700*----------------------------------------------------------------*
006800 SOURCE-COMPUTER.    IBM-3090.
006900 OBJECT-COMPUTER.    IBM-3090.
006950* 08/14/02  D QUINTERO  CR-0591 -- REMOVED C01 IS TOP-OF-FORM.  *
006960*           WRDTWEET WRITES A FLAT EXTRACT, NOT A PRINT REPORT  *
006970*           -- NO HEADING, NO PAGE BREAK, NO ADVANCING TO CHAN- *
006980*           NEL ANYWHERE IN THIS PROGRAM -- SO THE CLAUSE WAS   *
006990*           LEFT OVER FROM THE REPORT PROGRAM THIS WAS COPIED   *
006995*           FROM AND NEVER BELONGED HERE.                       *
007000 SPECIAL-NAMES.
007100 INPUT-OUTPUT SECTION.
007200*----------------------------------------------------------------*
007300* FILE-CONTROL -- THREE FILES: THE TWEET FEED (READ ONCE, IN     *
007400* ORDER), THE WORD-COUNT EXTRACT (WRITTEN ONCE AT THE END), AND  *
007500* A SORT-WORK FILE THAT NEVER APPEARS OUTSIDE THIS RUN.          *
007600*----------------------------------------------------------------*
007700 FILE-CONTROL.
007800     SELECT TWEET-FILE       ASSIGN TO TWEETIN
007900                             ORGANIZATION IS SEQUENTIAL
008000                             FILE STATUS IS WS-TWEET-STATUS.
008100     SELECT FT1-OUTPUT-FILE  ASSIGN TO FT1OUT
008200                             ORGANIZATION IS SEQUENTIAL
008300                             FILE STATUS IS WS-FT1-STATUS.
008400     SELECT WORD-SORT-FILE   ASSIGN TO SRTWORD.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*----------------------------------------------------------------*
008800* TWEET-FILE IS VARYING-LENGTH SO A TRAILING BLANK IN THE TWEET  *
008900* TEXT ITSELF SURVIVES THE READ -- SEE CR-0311 ABOVE.  THE       *
009000* RECORD LAYOUT LIVES IN THE SHARED TWEETRC COPYLIB SO WRDTWEET  *
009100* AND MEDUNIQ NEVER DRIFT APART ON HOW THE FEED IS READ.         *
009200*----------------------------------------------------------------*
009300 FD  TWEET-FILE
009400     RECORD IS VARYING IN SIZE FROM 1 TO 141 CHARACTERS
009500         DEPENDING ON WS-TWEET-LENGTH
009600     RECORDING MODE IS V.
009700     COPY TWEETRC.
009800*----------------------------------------------------------------*
009900* FT1-OUT-RECORD IS THE WORD-COUNT EXTRACT -- ONE LINE PER       *
010000* DISTINCT WORD, WORD LEFT-JUSTIFIED IN 30 BYTES FOLLOWED BY THE *
010100* PLAIN OCCURRENCE COUNT.  RESERVE BYTES ARE CARRIED PAST THE    *
010200* COUNT FOR FUTURE EXTRACT FIELDS WITHOUT A RECORD-WIDTH CHANGE. *
010300* SEE COPYLIB-FT1REC FOR THE DOCUMENTED LAYOUT -- THIS FD/SD     *
010400* PAIR IS DECLARED INLINE BECAUSE A SINGLE COPY MEMBER CANNOT    *
010500* SPAN BOTH AN FD AND AN SD ENTRY.                               *
010600*----------------------------------------------------------------*
010700 FD  FT1-OUTPUT-FILE.
010800 01  FT1-OUT-RECORD.
010900     05  OUT-WORD                     PIC X(30).
011000     05  OUT-COUNT                    PIC 9(09).
011100     05  FILLER                       PIC X(11).
011200 01  FT1-OUT-RECORD-RAW REDEFINES FT1-OUT-RECORD.
011300     05  FT1-RAW-TEXT                 PIC X(50).
011400*----------------------------------------------------------------*
011500* SR-WORD-RECORD IS THE SORT-WORK RECORD -- THE WORD CARRIED AT  *
011600* FULL 140-CHARACTER WIDTH SO THE SORT KEY COMPARES THE ENTIRE   *
011700* WORD, NOT JUST THE 30 CHARACTERS FT1 EVENTUALLY PRINTS.  THIS  *
011800* RECORD NEVER LEAVES THE RUN -- IT ONLY EVER LIVES IN THE SORT  *
011900* WORK DATA SET, SO THE RESERVE BYTES BELOW ARE FREE TO GROW.    *
012000*----------------------------------------------------------------*
012100 SD  WORD-SORT-FILE.
012200 01  SR-WORD-RECORD.
012300     05  SR-WORD                      PIC X(140).
012400     05  SR-COUNT                     PIC 9(09).
012500     05  FILLER                       PIC X(11).
012600 01  SR-WORD-RECORD-RAW REDEFINES SR-WORD-RECORD.
012700     05  SR-RAW-TEXT                  PIC X(160).
012800 WORKING-STORAGE SECTION.
012900*----------------------------------------------------------------*
013000* THE DISTINCT-WORD TABLE ITSELF, THE RUNNING DISTINCT-WORD      *
013100* COUNT AND THE TABLE CEILING ALL LIVE IN THE WRDWRK COPYLIB SO  *
013200* THE CEILING CAN BE RAISED IN ONE PLACE IF THE TEST FILES GROW  *
013300* AGAIN THE WAY THEY DID UNDER CR-0159.                          *
013400*----------------------------------------------------------------*
013500 COPY WRDWRK.
013600*----------------------------------------------------------------*
013700* FILE STATUS BYTES FOR BOTH FILES THIS PROGRAM OPENS.  EVERY    *
013800* PARAGRAPH THAT DOES I/O CHECKS ITS OWN STATUS AND ABENDS ON    *
013900* ANYTHING OTHER THAN '00' (OR '10' ON A TWEET-FILE READ, WHICH  *
014000* JUST MEANS END OF FILE) -- SHOP STANDARD SDS-14.               *
014100*----------------------------------------------------------------*
014200 01  WS-FILE-STATUSES.
014300     05  WS-TWEET-STATUS              PIC X(02) VALUE SPACES.
014400         88  TWEET-STATUS-OK                VALUE '00'.
014500         88  TWEET-STATUS-EOF               VALUE '10'.
014600     05  WS-FT1-STATUS                PIC X(02) VALUE SPACES.
014700         88  FT1-STATUS-OK                   VALUE '00'.
014800*----------------------------------------------------------------*
014900* SWITCHES -- TWEET-FILE END OF FILE, SORT-RETURN END OF FILE,   *
015000* AND WHETHER THE CURRENT WORD WAS ALREADY IN THE TABLE.         *
015100*----------------------------------------------------------------*
015200 01  WS-SWITCHES.
015300     05  WS-TWEET-EOF-SWITCH          PIC X(01) VALUE 'N'.
015400         88  TWEET-EOF                       VALUE 'Y'.
015500     05  WS-SORT-EOF-SWITCH           PIC X(01) VALUE 'N'.
015600         88  SORT-RETURN-EOF                 VALUE 'Y'.
015700     05  WS-WORD-FOUND-SWITCH         PIC X(01) VALUE 'N'.
015800         88  WORD-FOUND-IN-TABLE             VALUE 'Y'.
015900*----------------------------------------------------------------*
016000* WS-TWEET-LENGTH IS A STANDALONE COUNTER -- IT NEVER APPEARS AS *
016100* PART OF A LARGER GROUP, SO IT IS CARRIED AS A 77-LEVEL ITEM,   *
016200* NOT AN 01, PER CR-0588 ABOVE.  IT HOLDS THE TRUE LENGTH OF THE *
016300* LAST TWEET READ, AS RETURNED BY THE VARYING-LENGTH READ.       *
016400*----------------------------------------------------------------*
016500 77  WS-TWEET-LENGTH              PIC S9(05) USAGE IS COMP
016600                                              VALUE ZERO.
016700*----------------------------------------------------------------*
016800* WORK AREA HOLDING THE TWEET TEXT WHILE IT IS BEING SPLIT.      *
016900* WS-TWEET-WORK-CHARS REDEFINES THE WORK AREA AS A ONE-CHARACTER *
017000* TABLE SO EACH POSITION CAN BE INSPECTED ONE BYTE AT A TIME     *
017100* WITHOUT AN UNSTRING VERB IN THE PATH -- SEE CR-0561 ABOVE.     *
017200*----------------------------------------------------------------*
017300 01  WS-WORK-AREA.
017400     05  WS-TWEET-WORK            PIC X(140) VALUE SPACES.
017500 01  WS-TWEET-WORK-CHARS REDEFINES WS-WORK-AREA.
017600     05  WT-CHAR OCCURS 140 TIMES PIC X(01).
017700*----------------------------------------------------------------*
017800* SPLIT-IN-PROGRESS FIELDS -- WHERE THE CURRENT WORD STARTED,    *
017900* HOW LONG IT IS, AND A HOLDING AREA FOR THE WORD ITSELF WHILE   *
018000* IT IS LOOKED UP IN THE TABLE.                                  *
018100*----------------------------------------------------------------*
018200 01  WS-SPLIT-FIELDS.
018300     05  WS-SCAN-INDEX            PIC S9(05) USAGE IS COMP
018400                                              VALUE ZERO.
018500     05  WS-WORD-START            PIC S9(05) USAGE IS COMP
018600                                              VALUE 1.
018700     05  WS-WORD-LEN              PIC S9(05) USAGE IS COMP
018800                                              VALUE ZERO.
018900     05  WS-CURRENT-WORD          PIC X(140) VALUE SPACES.
019000*----------------------------------------------------------------*
019100* RUN TOTALS -- HOW MANY TWEETS WERE READ AND HOW MANY WORD      *
019200* TOKENS (INCLUDING EMPTY ONES) WERE TALLIED.  THESE ARE NOT     *
019300* WRITTEN ANYWHERE BUT ARE HELD FOR THE ABEND DISPLAY IN         *
019400* 9999-ABEND-RUN, SO OPERATIONS CAN SEE HOW FAR THE RUN GOT.     *
019500*----------------------------------------------------------------*
019600 01  WS-RUN-TOTALS.
019700     05  WS-TWEET-COUNT           PIC S9(09) USAGE IS COMP
019800                                              VALUE ZERO.
019900     05  WS-WORD-TOKEN-COUNT      PIC S9(09) USAGE IS COMP
020000                                              VALUE ZERO.
020100 PROCEDURE DIVISION.
020200*----------------------------------------------------------------*
020300* 0000-MAIN-PROCESSING IS THE WHOLE JOB IN THREE STEPS -- READ   *
020400* AND TALLY EVERY TWEET, SORT AND WRITE THE DISTINCT WORDS, THEN *
020500* CLOSE UP.  NO CONTROL TOTALS ARE PRINTED -- THIS RUN IS A      *
020600* PLAIN EXTRACT, NOT A REPORT, SO THERE IS NOTHING TO FOOT.      *
020700*----------------------------------------------------------------*
020800 0000-MAIN-PROCESSING SECTION.
020900     PERFORM 1000-OPEN-FILES-INITIALIZE.
021000     PERFORM 2000-PROCESS-TWEET-FILE
021100         THRU 2000-DUMMY.
021200     PERFORM 3000-SORT-AND-WRITE-WORDS
021300         THRU 3000-DUMMY.
021400     PERFORM 4000-CLOSE-FILES.
021500     STOP RUN.
021600*----------------------------------------------------------------*
021700* 1000-OPEN-FILES-INITIALIZE OPENS THE TWEET FEED AND ZEROES THE *
021800* RUN COUNTERS.  FT1-OUTPUT-FILE IS NOT OPENED HERE -- IT IS NOT *
021900* NEEDED UNTIL THE OUTPUT PROCEDURE OF THE SORT IN SECTION 3000, *
022000* SO WE OPEN IT THERE INSTEAD OF HOLDING IT OPEN THE WHOLE RUN.  *
022100*----------------------------------------------------------------*
022200 1000-OPEN-FILES-INITIALIZE.
022300     OPEN INPUT  TWEET-FILE.
022400     IF NOT TWEET-STATUS-OK
022500         DISPLAY 'WRDTWEET - TWEET-FILE OPEN ERROR '
022600             WS-TWEET-STATUS
022700         PERFORM 9999-ABEND-RUN
022800     END-IF.
022900     MOVE ZERO TO WS-DISTINCT-WORD-COUNT.
023000     MOVE ZERO TO WS-TWEET-COUNT.
023100     MOVE ZERO TO WS-WORD-TOKEN-COUNT.
023200 1000-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------*
023500* 2000-PROCESS-TWEET-FILE READS EVERY TWEET, SPLITS IT INTO      *
024000* WORDS AND TALLIES EACH WORD IN THE WORKING-STORAGE TABLE.  THE *
024100* PRIMING READ IS DONE HERE SO 2100-PROCESS-TWEET-RECORD NEVER   *
024200* HAS TO WORRY ABOUT WHETHER A RECORD IS ALREADY IN HAND.        *
024300*----------------------------------------------------------------*
024400 2000-PROCESS-TWEET-FILE SECTION.
024500     PERFORM 8000-READ-TWEET-RECORD.
024600     PERFORM 2100-PROCESS-TWEET-RECORD
024700         THRU 2100-EXIT
024800         UNTIL TWEET-EOF.
024900     GO TO 2000-DUMMY.
025000*----------------------------------------------------------------*
025100* 2100-PROCESS-TWEET-RECORD COPIES THE CURRENT TWEET INTO THE    *
025200* WORK AREA (BLANK-PADDED PAST THE TRUE LENGTH SO THE SPLIT      *
025300* LOGIC NEVER LOOKS AT LEFTOVER BYTES FROM A LONGER PRIOR TWEET) *
025400* AND HANDS OFF TO THE SPLIT PARAGRAPH BEFORE READING THE NEXT.  *
025500*----------------------------------------------------------------*
025600 2100-PROCESS-TWEET-RECORD.
025700     ADD 1 TO WS-TWEET-COUNT.
025800     MOVE SPACES TO WS-TWEET-WORK.
025900     IF WS-TWEET-LENGTH GREATER THAN ZERO
026000         MOVE TWEET-TEXT (1:WS-TWEET-LENGTH) TO
026100             WS-TWEET-WORK (1:WS-TWEET-LENGTH)
026200     END-IF.
026300     PERFORM 2200-SPLIT-TWEET-INTO-WORDS
026400         THRU 2200-EXIT.
026500     PERFORM 8000-READ-TWEET-RECORD.
026600 2100-EXIT.
026700     EXIT.
026800 2000-DUMMY SECTION.
026900     EXIT.
027000*----------------------------------------------------------------*
027100* 2200-SPLIT-TWEET-INTO-WORDS WALKS THE TWEET ONE CHARACTER AT A *
027200* TIME, LOOKING FOR SPACES.  EVERY DELIMITER-BOUNDED SUBSTRING   *
027300* IS A WORD, INCLUDING AN EMPTY ONE PRODUCED BY TWO SPACES IN A  *
027400* ROW OR BY A SPACE AT THE START OR END OF THE TWEET.  A ZERO-   *
027500* LENGTH TWEET IS ITSELF ONE EMPTY WORD -- THAT SPECIAL CASE IS  *
027600* HANDLED DIRECTLY BELOW SO THE SCAN LOOP NEVER HAS TO RUN ZERO  *
027700* TIMES AND SKIP THE TALLY ENTIRELY.                             *
027800*----------------------------------------------------------------*
027900 2200-SPLIT-TWEET-INTO-WORDS.
028000     MOVE 1 TO WS-WORD-START.
028100     IF WS-TWEET-LENGTH EQUAL ZERO
028200         MOVE SPACES TO WS-CURRENT-WORD
028300         PERFORM 2300-TALLY-WORD-IN-TABLE THRU 2300-EXIT
028400     ELSE
028500         PERFORM 2210-SCAN-ONE-CHARACTER-OF-TWEET
028600             VARYING WS-SCAN-INDEX FROM 1 BY 1
028700             UNTIL WS-SCAN-INDEX GREATER THAN WS-TWEET-LENGTH
028800     END-IF.
028900 2200-EXIT.
029000     EXIT.
029100*----------------------------------------------------------------*
029200* 2210-SCAN-ONE-CHARACTER-OF-TWEET LOOKS AT ONE CHARACTER OF THE *
029300* WORK AREA.  A SPACE CLOSES OUT THE WORD THAT ENDED JUST BEFORE *
029400* IT (REFERENCE MODIFICATION, NOT UNSTRING -- CR-0561).  THE     *
029500* LAST CHARACTER OF THE TWEET ALSO CLOSES OUT A WORD REGARDLESS  *
029600* OF WHETHER IT IS A SPACE, SINCE THERE IS NO FURTHER DELIMITER  *
029700* COMING TO DO IT FOR US.                                        *
029800*----------------------------------------------------------------*
029900 2210-SCAN-ONE-CHARACTER-OF-TWEET.
030000     IF WT-CHAR (WS-SCAN-INDEX) EQUAL SPACE
030100         COMPUTE WS-WORD-LEN =
030200             WS-SCAN-INDEX - WS-WORD-START
030300         MOVE SPACES TO WS-CURRENT-WORD
030400         IF WS-WORD-LEN GREATER THAN ZERO
030500             MOVE WS-TWEET-WORK (WS-WORD-START:WS-WORD-LEN)
030600                 TO WS-CURRENT-WORD (1:WS-WORD-LEN)
030700         END-IF
030800         PERFORM 2300-TALLY-WORD-IN-TABLE THRU 2300-EXIT
030900         COMPUTE WS-WORD-START = WS-SCAN-INDEX + 1
031000     END-IF.
031100     IF WS-SCAN-INDEX EQUAL WS-TWEET-LENGTH
031200         COMPUTE WS-WORD-LEN =
031300             WS-TWEET-LENGTH - WS-WORD-START + 1
031400         MOVE SPACES TO WS-CURRENT-WORD
031500         IF WS-WORD-LEN GREATER THAN ZERO
031600             MOVE WS-TWEET-WORK (WS-WORD-START:WS-WORD-LEN)
031700                 TO WS-CURRENT-WORD (1:WS-WORD-LEN)
031800         END-IF
031900         PERFORM 2300-TALLY-WORD-IN-TABLE THRU 2300-EXIT
032000     END-IF.
032100*----------------------------------------------------------------*
032200* 2300-TALLY-WORD-IN-TABLE LOOKS UP WS-CURRENT-WORD IN THE       *
032300* DISTINCT-WORD TABLE.  IF FOUND, THE OCCURRENCE COUNT IS        *
032400* BUMPED; IF NOT, A NEW ENTRY IS ADDED.  THE COMPARE IS EXACT -- *
032500* NO CASE FOLDING, NO TRIM -- SO 'CAT' AND 'Cat' ARE DIFFERENT   *
032550* WORDS AND A TRAILING-SPACE EMPTY WORD IS ITS OWN ENTRY TOO.    *
032560* 08/14/02  D QUINTERO  CR-0591 -- WT-INDEX IS LEFT SITTING ON   *
032570*           THE LAST-ADDED SLOT BY 2310 BELOW, SO A SEARCH WITH  *
032580*           NO SET FIRST PICKS UP WHERE THE PRIOR LOOKUP LEFT    *
032590*           OFF INSTEAD OF STARTING AT THE TOP OF THE TABLE --   *
032595*           SET TO 1 HERE, THE SAME WAY STATE-INDEX IS SET       *
032597*           BEFORE EVERY SEARCH STATE-TABLE ELSEWHERE IN THE     *
032598*           SHOP.                                                *
032600*----------------------------------------------------------------*
032800 2300-TALLY-WORD-IN-TABLE.
032900     ADD 1 TO WS-WORD-TOKEN-COUNT.
033000     MOVE 'N' TO WS-WORD-FOUND-SWITCH.
033100     IF WS-DISTINCT-WORD-COUNT GREATER THAN ZERO
033150         SET WT-INDEX TO 1
033200         SEARCH WT-ENTRY
033300             AT END
033400                 MOVE 'N' TO WS-WORD-FOUND-SWITCH
033500             WHEN WT-WORD (WT-INDEX) EQUAL WS-CURRENT-WORD
033600                 MOVE 'Y' TO WS-WORD-FOUND-SWITCH
033700                 ADD 1 TO WT-COUNT (WT-INDEX)
033800         END-SEARCH
033900     END-IF.
034000     IF NOT WORD-FOUND-IN-TABLE
034100         PERFORM 2310-ADD-NEW-WORD-ENTRY
034200     END-IF.
034300 2300-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------*
034600* 2310-ADD-NEW-WORD-ENTRY APPENDS A BRAND-NEW WORD TO THE TABLE. *
034700* THE CEILING CHECK GUARDS AGAINST THE SAME OVERFLOW THAT BIT US *
034800* UNDER CR-0159 -- IF A FEED EVER CARRIES MORE THAN 20000        *
034900* DISTINCT WORDS THIS RUN ABENDS RATHER THAN CORRUPT STORAGE.    *
035000*----------------------------------------------------------------*
035100 2310-ADD-NEW-WORD-ENTRY.
035200     IF WS-DISTINCT-WORD-COUNT NOT LESS THAN WS-WORD-TABLE-CEILING
035300         DISPLAY 'WRDTWEET - WORD TABLE CEILING EXCEEDED'
035400         PERFORM 9999-ABEND-RUN
035500     END-IF.
035600     ADD 1 TO WS-DISTINCT-WORD-COUNT.
035700     SET WT-INDEX TO WS-DISTINCT-WORD-COUNT.
035800     MOVE WS-CURRENT-WORD TO WT-WORD (WT-INDEX).
035900     MOVE 1 TO WT-COUNT (WT-INDEX).
036000*----------------------------------------------------------------*
036100* 3000-SORT-AND-WRITE-WORDS DRIVES THE SORT OF THE DISTINCT-WORD *
036200* TABLE INTO ASCENDING WORD SEQUENCE (INPUT PROCEDURE RELEASES   *
036300* THE TABLE, OUTPUT PROCEDURE WRITES FT1OUT FROM THE RETURNS).   *
036400* THE "3000-DUMMY SECTION" BELOW IS THE SAME FALLTHROUGH GUARD   *
036500* THE SHOP USES IN THE HACKER-NEWS SORT RUN -- A GO TO INTO A    *
036600* ONE-LINE EXIT SECTION SO CONTROL CANNOT DRIFT PAST THE SORT    *
036700* AND INTO 4000-CLOSE-FILES BY ACCIDENT.                         *
036800*----------------------------------------------------------------*
036900 3000-SORT-AND-WRITE-WORDS SECTION.
037000     SORT WORD-SORT-FILE
037100         ON ASCENDING KEY SR-WORD
037200         INPUT PROCEDURE  3100-RELEASE-WORD-TABLE
037300             THRU 3100-DUMMY
037400         OUTPUT PROCEDURE 3200-RETURN-SORTED-WORDS
037500             THRU 3200-DUMMY.
037600     GO TO 3000-DUMMY.
037700 3000-DUMMY SECTION.
037800     EXIT.
037900*----------------------------------------------------------------*
038000* 3100-RELEASE-WORD-TABLE FEEDS THE ENTIRE IN-MEMORY TABLE TO    *
038100* THE SORT, ONE RELEASE PER DISTINCT WORD.  NOTHING IS RELEASED  *
038200* IF THE FEED HAD NO TWEETS AT ALL (WS-DISTINCT-WORD-COUNT       *
038300* STAYS AT ZERO), WHICH LEAVES FT1OUT EMPTY -- A VALID RESULT.   *
038400*----------------------------------------------------------------*
038500 3100-RELEASE-WORD-TABLE SECTION.
038600     IF WS-DISTINCT-WORD-COUNT GREATER THAN ZERO
038700         PERFORM 3110-RELEASE-ONE-WORD
038800             VARYING WT-INDEX FROM 1 BY 1
038900             UNTIL WT-INDEX GREATER THAN WS-DISTINCT-WORD-COUNT
039000     END-IF.
039100     GO TO 3100-DUMMY.
039200 3110-RELEASE-ONE-WORD.
039300     MOVE WT-WORD (WT-INDEX)  TO SR-WORD.
039400     MOVE WT-COUNT (WT-INDEX) TO SR-COUNT.
039500     RELEASE SR-WORD-RECORD.
039600 3100-DUMMY SECTION.
039700     EXIT.
039800*----------------------------------------------------------------*
039900* 3200-RETURN-SORTED-WORDS OPENS FT1OUT (NOT OPENED ANY EARLIER  *
040000* THAN THIS -- SEE 1000-OPEN-FILES-INITIALIZE ABOVE), THEN PULLS *
040100* THE SORTED RECORDS BACK ONE AT A TIME AND WRITES EACH ONE OUT. *
040200*----------------------------------------------------------------*
040300 3200-RETURN-SORTED-WORDS SECTION.
040400     OPEN OUTPUT FT1-OUTPUT-FILE.
040500     IF NOT FT1-STATUS-OK
040600         DISPLAY 'WRDTWEET - FT1-OUTPUT-FILE OPEN ERROR '
040700             WS-FT1-STATUS
040800         PERFORM 9999-ABEND-RUN
040900     END-IF.
041000     MOVE 'N' TO WS-SORT-EOF-SWITCH.
041100     RETURN WORD-SORT-FILE
041200         AT END
041300             MOVE 'Y' TO WS-SORT-EOF-SWITCH
041400     END-RETURN.
041500     PERFORM 3210-WRITE-ONE-WORD
041600         UNTIL SORT-RETURN-EOF.
041700     CLOSE FT1-OUTPUT-FILE.
041800     GO TO 3200-DUMMY.
041900*----------------------------------------------------------------*
042000* 3210-WRITE-ONE-WORD MOVES ONE SORTED RECORD INTO THE OUTPUT    *
042100* AREA AND WRITES IT.  ONLY THE FIRST 30 BYTES OF THE WORD ARE   *
042200* PRINTED -- A WORD LONGER THAN 30 CHARACTERS IS TRUNCATED ON    *
042300* OUTPUT, THOUGH THE SORT AND THE TALLY BOTH USED THE FULL WORD. *
042400*----------------------------------------------------------------*
042500 3210-WRITE-ONE-WORD.
042600     MOVE SR-WORD (1:30) TO OUT-WORD.
042700     MOVE SR-COUNT       TO OUT-COUNT.
042800     WRITE FT1-OUT-RECORD.
042900     IF NOT FT1-STATUS-OK
043000         DISPLAY 'WRDTWEET - FT1-OUTPUT-FILE WRITE ERROR '
043100             WS-FT1-STATUS
043200         PERFORM 9999-ABEND-RUN
043300     END-IF.
043400     RETURN WORD-SORT-FILE
043500         AT END
043600             MOVE 'Y' TO WS-SORT-EOF-SWITCH
043700     END-RETURN.
043800 3200-DUMMY SECTION.
043900     EXIT.
044000*----------------------------------------------------------------*
044100* 4000-CLOSE-FILES -- FT1-OUTPUT-FILE IS ALREADY CLOSED AT THE   *
044200* BOTTOM OF 3200-RETURN-SORTED-WORDS, SO ONLY THE TWEET FEED IS  *
044300* LEFT OPEN HERE.                                                *
044400*----------------------------------------------------------------*
044500 4000-CLOSE-FILES.
044600     CLOSE TWEET-FILE.
044700*----------------------------------------------------------------*
044800* 8000-READ-TWEET-RECORD IS THE ONLY PLACE IN THE PROGRAM THAT   *
044900* READS TWEET-FILE.  ON A READ ERROR (ANYTHING BUT '00' OR THE   *
045000* END-OF-FILE '10') THE BAD RECORD IS DUMPED VIA THE RAW         *
045100* REDEFINES BEFORE THE ABEND, SO OPERATIONS CAN SEE WHAT WAS ON  *
045200* THE TAPE WHEN IT WENT WRONG.                                   *
045300*----------------------------------------------------------------*
045400 8000-READ-TWEET-RECORD.
045500     READ TWEET-FILE
045600         AT END
045700             MOVE 'Y' TO WS-TWEET-EOF-SWITCH
045800     END-READ.
045900     IF NOT TWEET-EOF AND NOT TWEET-STATUS-OK
046000         DISPLAY 'WRDTWEET - TWEET-FILE READ ERROR '
046100             WS-TWEET-STATUS
046200         DISPLAY 'RECORD: ' TWEET-RAW-TEXT
046300         PERFORM 9999-ABEND-RUN
046400     END-IF.
046500*----------------------------------------------------------------*
046600* 9999-ABEND-RUN IS THE ONE PLACE EVERY ERROR PATH IN THIS       *
046700* PROGRAM CONVERGES ON.  IT REPORTS HOW MANY TWEETS WERE READ    *
046800* BEFORE THINGS WENT WRONG, CLOSES WHAT IT CAN, AND STOPS THE    *
046900* RUN COLD -- NO RECOVERY, NO RESTART LOGIC, PER SHOP STANDARD.  *
047000*----------------------------------------------------------------*
047100 9999-ABEND-RUN.
047200     DISPLAY 'WRDTWEET - ABENDING - TWEETS READ: ' WS-TWEET-COUNT.
047300     CLOSE TWEET-FILE.
047400     CLOSE FT1-OUTPUT-FILE.
047500     STOP RUN.
