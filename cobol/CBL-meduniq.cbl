000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MEDUNIQ.
000300 AUTHOR.         R WOJTOWICZ.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   03/18/85.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900* PROGRAM:  MEDUNIQ                                              *
001000* PURPOSE:  READS THE TWEET FILE (TWEETIN) IN FILE ORDER.  FOR   *
001100*           EACH TWEET, COUNTS ITS NUMBER OF DISTINCT SPACE-     *
001200*           DELIMITED WORDS (UNIQUE-WORDS), FOLDS THAT COUNT     *
001300*           INTO A RUNNING HISTOGRAM, AND WRITES THE RUNNING     *
001400*           MEDIAN OF UNIQUE-WORDS-PER-TWEET, OVER ALL TWEETS    *
001500*           SEEN SO FAR, TO FT2OUT -- ONE OUTPUT LINE PER TWEET, *
001600*           IN THE SAME ORDER THE TWEETS WERE READ.  THE MEDIAN  *
001700*           IS MAINTAINED IN CONSTANT TIME PER TWEET -- THE      *
001800*           HISTOGRAM AND THE LOWER/UPPER INDEX LIMITS ARE ALL   *
001900*           THIS PROGRAM EVER CARRIES FORWARD; THE FULL LIST OF  *
002000*           UNIQUE-WORD-COUNTS IS NEVER SORTED OR HELD AT ONCE.  *
002010*                                                                *
002020* NOTE ON METHOD -- THIS PROGRAM DOES NOT SORT ANYTHING.  IT     *
002030* KEEPS A FREQUENCY HISTOGRAM OF UNIQUE-WORD-COUNTS SEEN SO FAR  *
002040* (INDEX 0 THRU 69) AND A PAIR OF LIST-POSITION BOUNDS AROUND    *
002050* THE CURRENT MEDIAN BUCKET.  EACH NEW TWEET SHIFTS THOSE BOUNDS *
002060* BY EXACTLY ONE POSITION AND, WHEN THE MEDIAN BUCKET EMPTIES    *
002070* OUT ON ONE SIDE, STEPS THE MEDIAN BUCKET ITSELF ONE SLOT UP OR *
002080* DOWN THE HISTOGRAM.  THIS IS WHY THE UPDATE COST NEVER GROWS   *
002090* WITH THE NUMBER OF TWEETS READ SO FAR.                         *
002100*----------------------------------------------------------------*
002200* MAINTENANCE LOG                                                *
002300* DATE      AUTHOR         TICKET    MAINTENANCE REQUIREMENT     *
002400* --------- -------------  --------  -------------------------   *
002500* 03/18/85  R WOJTOWICZ    CR-0143   CREATED FOR TWEET STATS     *
002600*                                    PROJECT -- HISTOGRAM/RUNNIN *
002700*                                    MEDIAN, PATTERNED AFTER THE *
002800*                                    WRDTWEET SPLIT LOGIC.       *
002900* 04/09/85  R WOJTOWICZ    CR-0161   CORRECTED THE >-MEDIAN LEG  *
003000*                                    -- WAS SHIFTING BOTH INDEX  *
003100*                                    LIMITS INSTEAD OF JUST THE  *
003200*                                    UPPER ONE, GIVING A WRONG   *
003300*                                    MEDIAN ON LONG RUNS OF HIGH *
003400*                                    UNIQUE-WORD-COUNTS.         *
003500* 08/30/88  R WOJTOWICZ    CR-0227   CORRECTED SPLIT LOGIC SO A  *
003600*                                    TRAILING SPACE PRODUCES A   *
003700*                                    TRAILING EMPTY WORD INSTEAD *
003800*                                    OF BEING DROPPED (SAME FIX  *
003900*                                    AS WRDTWEET CR-0227).       *
004000* 07/22/91  R WOJTOWICZ    CR-0311   TWEET FILE CHANGED TO       *
004100*                                    VARYING-LENGTH RECORDS SO   *
004200*                                    TRAILING BLANKS IN THE DATA *
004300*                                    ARE NOT LOST IN PAD BLANKS. *
004400* 09/14/93  R WOJTOWICZ    CR-0402   ADDED RAW REDEFINES ON THE  *
004500*                                    FT2 RECORD FOR BAD-WRITE    *
004600*                                    DUMP DISPLAY BELOW.         *
004700* 02/11/97  D QUINTERO     CR-0455   ADDED FILE STATUS DISPLAYS  *
004800*                                    TO 9999-ABEND-RUN PER SHOP  *
004900*                                    STANDARD SDS-14.            *
005000* 10/06/98  D QUINTERO     CR-0498   YEAR 2000 REVIEW -- PROGRAM *
005100*                                    CARRIES NO CENTURY DATA     *
005200*                                    DATE FIELDS.  NO CHANGE     *
005300*                                    REQUIRED.  SIGNED OFF Y2K.  *
005400* 05/14/01  D QUINTERO     CR-0561   RESTRUCTURED SPLIT LOGIC    *
005500*                                    TO USE REFERENCE MODS       *
005600*                                    THROUGHOUT, MATCHING THE    *
005700*                                    WRDTWEET REWRITE OF THE SAM *
005800*                                    DATE.                       *
005900* 06/03/02  D QUINTERO     CR-0588   DROPPED THE COMP-3 MEDIAN-  *
005910*                                    INDEX WORK FIELD -- IT WAS  *
005920*                                    THE ONLY PACKED-DECIMAL     *
005930*                                    ITEM IN THE PROGRAM AND THE *
005940*                                    SHOP STANDARDS REVIEW       *
005950*                                    FLAGGED IT.  REPLACED THE   *
005960*                                    FRACTIONAL-INDEX COMPARES   *
005970*                                    IN 2220 AND 2230 BELOW WITH *
005980*                                    EQUIVALENT INTEGER COMPARES *
005990*                                    OF TWEET-COUNT AGAINST THE  *
006000*                                    INDEX LIMIT TIMES TWO --   *
006010*                                    SEE THE NOTES AT THOSE      *
006020*                                    PARAGRAPHS FOR THE PROOF.   *
006030*                                    ALSO REPLACED THE LITERAL   *
006040*                                    69 IN THE TWO OVERFLOW      *
006050*                                    CHECKS WITH THE NEW MEDWRK  *
006060*                                    CONSTANT WS-HISTOGRAM-      *
006070*                                    CEILING.                    *
006080*----------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300*----------------------------------------------------------------*
006400* THIS SHOP RUNS ON A SINGLE 3090 IMAGE -- SOURCE-COMPUTER AND   *
006500* OBJECT-COMPUTER ARE ALWAYS THE SAME BOX HERE.                  *
006600*----------------------------------------------------------------*
006700 SOURCE-COMPUTER.    IBM-3090.
006800 OBJECT-COMPUTER.    IBM-3090.
006850* 08/14/02  D QUINTERO  CR-0591 -- REMOVED C01 IS TOP-OF-FORM.  *
006860*           MEDUNIQ WRITES A FLAT EXTRACT, NOT A PRINT REPORT   *
006870*           -- NO HEADING, NO PAGE BREAK, NO ADVANCING TO CHAN- *
006880*           NEL ANYWHERE IN THIS PROGRAM -- SO THE CLAUSE WAS   *
006890*           LEFT OVER FROM THE REPORT PROGRAM THIS WAS COPIED   *
006895*           FROM AND NEVER BELONGED HERE.                       *
006900 SPECIAL-NAMES.
007000 INPUT-OUTPUT SECTION.
007100*----------------------------------------------------------------*
007200* FILE-CONTROL -- THE SAME TWEET FEED WRDTWEET READS, PLUS THE   *
007300* FT2 RUNNING-MEDIAN EXTRACT THIS PROGRAM OWNS ALONE.            *
007400*----------------------------------------------------------------*
007500 FILE-CONTROL.
007600     SELECT TWEET-FILE       ASSIGN TO TWEETIN
007700                             ORGANIZATION IS SEQUENTIAL
007800                             FILE STATUS IS WS-TWEET-STATUS.
007900     SELECT FT2-OUTPUT-FILE  ASSIGN TO FT2OUT
008000                             ORGANIZATION IS SEQUENTIAL
008100                             FILE STATUS IS WS-FT2-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500* TWEET-FILE IS VARYING-LENGTH FOR THE SAME REASON AS IN         *
008600* WRDTWEET -- SEE CR-0311 ABOVE.  THE LAYOUT ITSELF LIVES IN THE *
008700* SHARED TWEETRC COPYLIB SO BOTH PROGRAMS READ THE FEED THE      *
008800* SAME WAY.                                                      *
008900*----------------------------------------------------------------*
009000 FD  TWEET-FILE
009100     RECORD IS VARYING IN SIZE FROM 1 TO 141 CHARACTERS
009200         DEPENDING ON WS-TWEET-LENGTH
009300     RECORDING MODE IS V.
009400     COPY TWEETRC.
009500*----------------------------------------------------------------*
009600* FT2-OUTPUT-FILE IS THE RUNNING-MEDIAN EXTRACT -- ONE LINE PER  *
009700* TWEET, IN INPUT ORDER.  LAYOUT LIVES IN THE FT2REC COPYLIB.    *
009800*----------------------------------------------------------------*
009900 FD  FT2-OUTPUT-FILE.
010000     COPY FT2REC.
010100 WORKING-STORAGE SECTION.
010200*----------------------------------------------------------------*
010300* THE HISTOGRAM, THE RUNNING-MEDIAN COUNTERS AND THE PER-TWEET   *
010400* WORD TABLE ALL LIVE IN THE MEDWRK COPYLIB -- SEE THAT MEMBER   *
010500* FOR THE CR-0588 NOTES ON THE COMP-3 REMOVAL.                   *
010600*----------------------------------------------------------------*
010700 COPY MEDWRK.
010800*----------------------------------------------------------------*
010900* FILE STATUS BYTES FOR BOTH FILES THIS PROGRAM OPENS.  EVERY    *
011000* PARAGRAPH THAT DOES I/O CHECKS ITS OWN STATUS AND ABENDS ON    *
011100* ANYTHING OTHER THAN '00' (OR '10' ON A TWEET-FILE READ, WHICH  *
011200* JUST MEANS END OF FILE) -- SHOP STANDARD SDS-14.               *
011300*----------------------------------------------------------------*
011400 01  WS-FILE-STATUSES.
011500     05  WS-TWEET-STATUS              PIC X(02) VALUE SPACES.
011600         88  TWEET-STATUS-OK                VALUE '00'.
011700         88  TWEET-STATUS-EOF               VALUE '10'.
011800     05  WS-FT2-STATUS                PIC X(02) VALUE SPACES.
011900         88  FT2-STATUS-OK                   VALUE '00'.
012000*----------------------------------------------------------------*
012100* SWITCHES -- TWEET-FILE END OF FILE, AND WHETHER THE CURRENT    *
012200* WORD WAS ALREADY SEEN IN THIS TWEET'S WORD TABLE.              *
012300*----------------------------------------------------------------*
012400 01  WS-SWITCHES.
012500     05  WS-TWEET-EOF-SWITCH          PIC X(01) VALUE 'N'.
012600         88  TWEET-EOF                       VALUE 'Y'.
012700     05  WS-WORD-FOUND-SWITCH         PIC X(01) VALUE 'N'.
012800         88  WORD-FOUND-IN-TWEET             VALUE 'Y'.
012900*----------------------------------------------------------------*
013000* WS-TWEET-LENGTH IS A STANDALONE COUNTER -- NEVER PART OF A     *
013100* LARGER GROUP -- SO IT IS CARRIED AS A 77-LEVEL ITEM PER        *
013200* CR-0588 ABOVE.  IT HOLDS THE TRUE LENGTH OF THE LAST TWEET     *
013300* READ, AS RETURNED BY THE VARYING-LENGTH READ.                  *
013400*----------------------------------------------------------------*
013500 77  WS-TWEET-LENGTH              PIC S9(05) USAGE IS COMP
013600                                              VALUE ZERO.
013700*----------------------------------------------------------------*
013800* WORK AREA HOLDING THE TWEET TEXT WHILE IT IS BEING SPLIT.      *
013900* WS-TWEET-WORK-CHARS REDEFINES THE WORK AREA AS A ONE-CHARACTER *
014000* TABLE SO EACH POSITION CAN BE INSPECTED ONE BYTE AT A TIME.    *
014100*----------------------------------------------------------------*
014200 01  WS-WORK-AREA.
014300     05  WS-TWEET-WORK            PIC X(140) VALUE SPACES.
014400 01  WS-TWEET-WORK-CHARS REDEFINES WS-WORK-AREA.
014500     05  WT-CHAR OCCURS 140 TIMES PIC X(01).
014600*----------------------------------------------------------------*
014700* SPLIT-IN-PROGRESS FIELDS -- WHERE THE CURRENT WORD STARTED,    *
014800* HOW LONG IT IS, AND A HOLDING AREA FOR THE WORD ITSELF.        *
014900*----------------------------------------------------------------*
015000 01  WS-SPLIT-FIELDS.
015100     05  WS-SCAN-INDEX            PIC S9(05) USAGE IS COMP
015200                                              VALUE ZERO.
015300     05  WS-WORD-START            PIC S9(05) USAGE IS COMP
015400                                              VALUE 1.
015500     05  WS-WORD-LEN              PIC S9(05) USAGE IS COMP
015600                                              VALUE ZERO.
015700     05  WS-CURRENT-WORD          PIC X(140) VALUE SPACES.
015800*----------------------------------------------------------------*
015900* WS-MEDIAN-VALUE-TO-EDIT IS THE INTEGER ACTUALLY DISPLAYED ON   *
016000* THIS TWEET'S OUTPUT LINE -- EITHER MEDIAN-WORD-COUNT ITSELF OR *
016100* THE (MEDIAN-WORD-COUNT, TEMP-WORD-COUNT) AVERAGE.  WS-MEDIAN-  *
016200* SUFFIX CARRIES THE '.00' OR '.50' TEXT TO MATCH.               *
016300*----------------------------------------------------------------*
016400 01  WS-MEDIAN-OUTPUT-WORK.
016500     05  WS-MEDIAN-VALUE-TO-EDIT  PIC S9(03) USAGE IS COMP
016600                                              VALUE ZERO.
016700     05  WS-MEDIAN-SUFFIX         PIC X(03) VALUE '.00'.
016800 PROCEDURE DIVISION.
016900*----------------------------------------------------------------*
017000* 0000-MAIN-PROCESSING IS THE WHOLE JOB -- OPEN, PRIME THE FIRST *
017100* TWEET AS A SPECIAL CASE (A ONE-ELEMENT LIST'S MEDIAN IS THAT   *
017200* ELEMENT, SO THERE IS NOTHING TO ADJUST), THEN RUN EVERY TWEET  *
017300* AFTER THAT THROUGH THE FULL ADJUSTMENT LOGIC, THEN CLOSE UP.   *
017400*----------------------------------------------------------------*
017500 0000-MAIN-PROCESSING SECTION.
017600     PERFORM 1000-OPEN-FILES-INITIALIZE.
017700     PERFORM 8000-READ-TWEET-RECORD.
017800     IF NOT TWEET-EOF
017900         PERFORM 2100-PROCESS-FIRST-TWEET
018000             THRU 2100-EXIT
018100         PERFORM 8000-READ-TWEET-RECORD
018200     END-IF.
018300     PERFORM 2200-PROCESS-NEXT-TWEET
018400         THRU 2200-DUMMY
018500         UNTIL TWEET-EOF.
018600     PERFORM 4000-CLOSE-FILES.
018700     STOP RUN.
018800*----------------------------------------------------------------*
018900* 1000-OPEN-FILES-INITIALIZE OPENS BOTH FILES AND ZEROES EVERY   *
019000* RUNNING COUNTER AND THE HISTOGRAM BEFORE THE FIRST TWEET IS    *
019100* EVER LOOKED AT.  NOTE THERE IS NO MEDIAN-INDEX TO INITIALIZE   *
019200* HERE ANY MORE -- SEE CR-0588 ABOVE.                            *
019300*----------------------------------------------------------------*
019400 1000-OPEN-FILES-INITIALIZE.
019500     OPEN INPUT  TWEET-FILE.
019600     IF NOT TWEET-STATUS-OK
019700         DISPLAY 'MEDUNIQ - TWEET-FILE OPEN ERROR '
019800             WS-TWEET-STATUS
019900         PERFORM 9999-ABEND-RUN
020000     END-IF.
020100     OPEN OUTPUT FT2-OUTPUT-FILE.
020200     IF NOT FT2-STATUS-OK
020300         DISPLAY 'MEDUNIQ - FT2-OUTPUT-FILE OPEN ERROR '
020400             WS-FT2-STATUS
020500         PERFORM 9999-ABEND-RUN
020600     END-IF.
020700     MOVE ZERO TO TWEET-COUNT.
020800     MOVE ZERO TO LOWER-INDEX-LIMIT.
020900     MOVE ZERO TO UPPER-INDEX-LIMIT.
021000     MOVE ZERO TO MEDIAN-WORD-COUNT.
021100     PERFORM 1010-CLEAR-HISTOGRAM
021200         VARYING WH-INDEX FROM 1 BY 1
021300         UNTIL WH-INDEX GREATER THAN 70.
021400 1000-EXIT.
021500     EXIT.
021600 1010-CLEAR-HISTOGRAM.
021700     MOVE ZERO TO WH-BUCKET-FREQ (WH-INDEX).
021800*----------------------------------------------------------------*
021900* 2100-PROCESS-FIRST-TWEET SEEDS THE HISTOGRAM, THE MEDIAN AND   *
022000* THE INDEX LIMITS FROM THE FIRST TWEET IN THE FILE -- THE       *
022100* MEDIAN OF A ONE-ELEMENT LIST IS THAT ELEMENT, AND BOTH INDEX   *
022200* LIMITS SIT AT LIST POSITION ZERO SINCE THE SOLE ELEMENT IS ITS *
022300* OWN MEDIAN BUCKET WITH NO ROOM EITHER SIDE OF IT.              *
022400*----------------------------------------------------------------*
022500 2100-PROCESS-FIRST-TWEET.
022600     PERFORM 2210-COUNT-UNIQUE-WORDS-IN-TWEET
022700         THRU 2210-EXIT.
022800     MOVE UNIQUE-WORDS TO MEDIAN-WORD-COUNT.
022900     ADD 1 TO WH-BUCKET-FREQ (UNIQUE-WORDS + 1).
023000     MOVE ZERO TO LOWER-INDEX-LIMIT.
023100     MOVE ZERO TO UPPER-INDEX-LIMIT.
023200     MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT.
023300     MOVE '.00' TO WS-MEDIAN-SUFFIX.
023400     PERFORM 2250-WRITE-MEDIAN-RECORD.
023500 2100-EXIT.
023600     EXIT.
023700*----------------------------------------------------------------*
023800* 2200-PROCESS-NEXT-TWEET HANDLES EVERY TWEET AFTER THE FIRST -- *
023900* FOLD ITS UNIQUE-WORD-COUNT INTO THE HISTOGRAM, APPLY THE       *
024000* MEDIAN-MAINTENANCE RULE, AND WRITE THE OUTPUT LINE.  WHICH     *
024100* LEG OF THE EVALUATE RUNS DEPENDS ONLY ON WHETHER THE NEW       *
024200* TWEET'S UNIQUE-WORD-COUNT FALLS BELOW, ABOVE, OR EXACTLY ON    *
024300* THE CURRENT MEDIAN BUCKET.                                     *
024400*----------------------------------------------------------------*
024500 2200-PROCESS-NEXT-TWEET SECTION.
024600     PERFORM 2210-COUNT-UNIQUE-WORDS-IN-TWEET
024700         THRU 2210-EXIT.
024800     ADD 1 TO WH-BUCKET-FREQ (UNIQUE-WORDS + 1).
024900     ADD 1 TO TWEET-COUNT.
025000     EVALUATE TRUE
025100         WHEN UNIQUE-WORDS LESS THAN MEDIAN-WORD-COUNT
025200             PERFORM 2220-ADJUST-MEDIAN-LOWER
025300         WHEN UNIQUE-WORDS GREATER THAN MEDIAN-WORD-COUNT
025400             PERFORM 2230-ADJUST-MEDIAN-UPPER
025500         WHEN OTHER
025600             PERFORM 2240-MEDIAN-UNCHANGED
025700     END-EVALUATE.
025800     PERFORM 2250-WRITE-MEDIAN-RECORD.
025900     PERFORM 8000-READ-TWEET-RECORD.
026000     GO TO 2200-DUMMY.
026100 2200-DUMMY SECTION.
026200     EXIT.
026300*----------------------------------------------------------------*
026400* 2210-COUNT-UNIQUE-WORDS-IN-TWEET SPLITS THE CURRENT TWEET INTO *
026500* WORDS THE SAME WAY WRDTWEET DOES, BUT KEEPS ONLY A PER-TWEET   *
026600* DISTINCT-WORD TABLE (CLEARED EVERY TWEET) SINCE ONLY THE COUNT *
026700* OF DISTINCT WORDS WITHIN THIS ONE TWEET IS WANTED HERE -- NO   *
026800* OCCURRENCE COUNT IS KEPT PER WORD THE WAY WRDTWEET KEEPS ONE.  *
026900*----------------------------------------------------------------*
027000 2210-COUNT-UNIQUE-WORDS-IN-TWEET.
027100     MOVE ZERO TO WS-TWEET-WORD-COUNT.
027200     MOVE SPACES TO WS-TWEET-WORK.
027300     IF WS-TWEET-LENGTH GREATER THAN ZERO
027400         MOVE TWEET-TEXT (1:WS-TWEET-LENGTH) TO
027500             WS-TWEET-WORK (1:WS-TWEET-LENGTH)
027600     END-IF.
027700     MOVE 1 TO WS-WORD-START.
027800     IF WS-TWEET-LENGTH EQUAL ZERO
027900         MOVE SPACES TO WS-CURRENT-WORD
028000         PERFORM 2215-TALLY-DISTINCT-WORD THRU 2215-EXIT
028100     ELSE
028200         PERFORM 2211-SCAN-ONE-CHARACTER-OF-TWEET
028300             VARYING WS-SCAN-INDEX FROM 1 BY 1
028400             UNTIL WS-SCAN-INDEX GREATER THAN WS-TWEET-LENGTH
028500     END-IF.
028600     MOVE WS-TWEET-WORD-COUNT TO UNIQUE-WORDS.
028700 2210-EXIT.
028800     EXIT.
028900*----------------------------------------------------------------*
029000* 2211-SCAN-ONE-CHARACTER-OF-TWEET IS THE SAME CHARACTER-AT-A-   *
029100* TIME SPLIT AS WRDTWEET'S 2210 PARAGRAPH -- A SPACE CLOSES OUT  *
029200* THE WORD THAT ENDED JUST BEFORE IT, AND THE LAST CHARACTER OF  *
029300* THE TWEET ALSO CLOSES OUT A WORD REGARDLESS OF WHETHER IT IS A *
029400* SPACE, SINCE NO FURTHER DELIMITER IS COMING TO DO IT FOR US.   *
029500*----------------------------------------------------------------*
029600 2211-SCAN-ONE-CHARACTER-OF-TWEET.
029700     IF WT-CHAR (WS-SCAN-INDEX) EQUAL SPACE
029800         COMPUTE WS-WORD-LEN =
029900             WS-SCAN-INDEX - WS-WORD-START
030000         MOVE SPACES TO WS-CURRENT-WORD
030100         IF WS-WORD-LEN GREATER THAN ZERO
030200             MOVE WS-TWEET-WORK (WS-WORD-START:WS-WORD-LEN)
030300                 TO WS-CURRENT-WORD (1:WS-WORD-LEN)
030400         END-IF
030500         PERFORM 2215-TALLY-DISTINCT-WORD THRU 2215-EXIT
030600         COMPUTE WS-WORD-START = WS-SCAN-INDEX + 1
030700     END-IF.
030800     IF WS-SCAN-INDEX EQUAL WS-TWEET-LENGTH
030900         COMPUTE WS-WORD-LEN =
031000             WS-TWEET-LENGTH - WS-WORD-START + 1
031100         MOVE SPACES TO WS-CURRENT-WORD
031200         IF WS-WORD-LEN GREATER THAN ZERO
031300             MOVE WS-TWEET-WORK (WS-WORD-START:WS-WORD-LEN)
031400                 TO WS-CURRENT-WORD (1:WS-WORD-LEN)
031500         END-IF
031600         PERFORM 2215-TALLY-DISTINCT-WORD THRU 2215-EXIT
031700     END-IF.
031800*----------------------------------------------------------------*
031900* 2215-TALLY-DISTINCT-WORD LOOKS WS-CURRENT-WORD UP IN THIS      *
032000* TWEET'S OWN WORD TABLE.  IF IT IS ALREADY THERE THE TABLE IS   *
032100* LEFT ALONE -- ONLY A NEW WORD BUMPS THE DISTINCT-WORD COUNT.   *
032150* 08/14/02  D QUINTERO  CR-0591 -- TW-INDEX IS LEFT SITTING ON   *
032160*           THE LAST-ADDED SLOT BY THE "ADD 1" BRANCH BELOW, SO  *
032170*           A SEARCH WITH NO SET FIRST PICKS UP WHERE THE PRIOR  *
032180*           LOOKUP LEFT OFF INSTEAD OF STARTING AT THE TOP OF    *
032185*           THE TABLE -- UNIQUE-WORDS WAS COMING OUT INFLATED    *
032190*           WHENEVER A TWEET REPEATED A WORD.  SET TO 1 HERE,    *
032195*           THE SAME WAY STATE-INDEX IS SET BEFORE EVERY SEARCH  *
032197*           STATE-TABLE ELSEWHERE IN THE SHOP.                   *
032200*----------------------------------------------------------------*
032300 2215-TALLY-DISTINCT-WORD.
032400     MOVE 'N' TO WS-WORD-FOUND-SWITCH.
032500     IF WS-TWEET-WORD-COUNT GREATER THAN ZERO
032550         SET TW-INDEX TO 1
032600         SEARCH TW-ENTRY
032700             AT END
032800                 MOVE 'N' TO WS-WORD-FOUND-SWITCH
032900             WHEN TW-WORD (TW-INDEX) EQUAL WS-CURRENT-WORD
033000                 MOVE 'Y' TO WS-WORD-FOUND-SWITCH
033100         END-SEARCH
033200     END-IF.
033300     IF NOT WORD-FOUND-IN-TWEET
033400         ADD 1 TO WS-TWEET-WORD-COUNT
033500         SET TW-INDEX TO WS-TWEET-WORD-COUNT
033600         MOVE WS-CURRENT-WORD TO TW-WORD (TW-INDEX)
033700     END-IF.
033800 2215-EXIT.
033900     EXIT.
034000*----------------------------------------------------------------*
034100* 2220-ADJUST-MEDIAN-LOWER HANDLES A NEW TWEET WHOSE UNIQUE-WORD *
034200* COUNT IS BELOW THE CURRENT MEDIAN.  THE NEW LOW VALUE PUSHES   *
034300* THE MEDIAN BUCKET'S POSITION RANGE UP BY ONE SLOT.             *
034400*                                                                *
034500* THE "IF MEDIAN-INDEX NOT LESS THAN LOWER-INDEX-LIMIT" TEST     *
034600* THAT USED TO SIT HERE COMPARED TWEET-COUNT / 2 (A REAL VALUE,  *
034700* HELD IN THE NOW-RETIRED COMP-3 MEDIAN-INDEX FIELD) AGAINST     *
034800* LOWER-INDEX-LIMIT.  MULTIPLYING BOTH SIDES OF THAT COMPARE BY  *
034900* 2 (A POSITIVE CONSTANT, SO THE DIRECTION OF THE INEQUALITY     *
035000* NEVER FLIPS) GIVES THE EXACTLY EQUIVALENT INTEGER COMPARE      *
035100* BELOW -- TWEET-COUNT ITSELF, NEVER DIVIDED, AGAINST LOWER-     *
035200* INDEX-LIMIT * 2.  THE SAME SUBSTITUTION IS MADE FOR THE        *
035300* "EQUAL LOWER-INDEX-LIMIT - 1" TEST FURTHER DOWN.  SEE CR-0588. *
035320*                                                                *
035340* 09/05/02  D QUINTERO  CR-0592 -- BOTH PERFORMS BELOW WERE      *
035345*           PLAIN PERFORM...UNTIL, WHICH TESTS BEFORE THE FIRST  *
035350*           PASS.  THE BUCKET AT THE STARTING MEDIAN-WORD-COUNT  *
035355*           (OR TEMP-WORD-COUNT, WHICH STARTS EQUAL TO IT) IS    *
035360*           ALWAYS POPULATED BY INVARIANT, SO THE UNTIL WAS      *
035365*           ALREADY TRUE GOING IN AND THE STEP NEVER ACTUALLY    *
035370*           MOVED OFF THE STARTING BUCKET.  ADDED WITH TEST      *
035375*           AFTER SO THE STEP RUNS AT LEAST ONCE, WHICH IS THE   *
035380*           WHOLE POINT OF BEING IN THIS ELSE LEG AT ALL -- WE   *
035385*           ONLY GET HERE WHEN THE MEDIAN IS KNOWN TO HAVE TO    *
035390*           LAND ON A DIFFERENT BUCKET THAN THE ONE IT STARTS    *
035395*           ON.  ALSO ADDED A DIFFER-BY-ONE CHECK BEFORE         *
035400*           STAMPING THE '.50' SUFFIX -- SEE THE COMMENT AT THE  *
035405*           COMPUTE BELOW.                                       *
035410*----------------------------------------------------------------*
035500 2220-ADJUST-MEDIAN-LOWER.
035600     ADD 1 TO LOWER-INDEX-LIMIT.
035700     ADD 1 TO UPPER-INDEX-LIMIT.
035800     IF TWEET-COUNT NOT LESS THAN LOWER-INDEX-LIMIT * 2
035900         MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT
036000         MOVE '.00' TO WS-MEDIAN-SUFFIX
036100     ELSE
036200         IF TWEET-COUNT EQUAL (LOWER-INDEX-LIMIT - 1) * 2
036300             PERFORM 2221-STEP-MEDIAN-DOWN
036350                 WITH TEST AFTER
036400                 UNTIL WH-BUCKET-FREQ (MEDIAN-WORD-COUNT + 1)
036500                     GREATER THAN ZERO
036600             COMPUTE UPPER-INDEX-LIMIT = LOWER-INDEX-LIMIT - 1
036700             COMPUTE LOWER-INDEX-LIMIT = UPPER-INDEX-LIMIT -
036800                 WH-BUCKET-FREQ (MEDIAN-WORD-COUNT + 1) + 1
036900             MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT
037000             MOVE '.00' TO WS-MEDIAN-SUFFIX
037100         ELSE
037200             MOVE MEDIAN-WORD-COUNT TO TEMP-WORD-COUNT
037300             PERFORM 2222-STEP-TEMP-DOWN
037350                 WITH TEST AFTER
037400                 UNTIL WH-BUCKET-FREQ (TEMP-WORD-COUNT + 1)
037500                     GREATER THAN ZERO
037600             COMPUTE WS-MEDIAN-VALUE-TO-EDIT =
037700                 (MEDIAN-WORD-COUNT + TEMP-WORD-COUNT) / 2
037720*          CR-0592 -- '.50' ONLY BELONGS ON A TRUE AVERAGE OF    *
037740*          TWO ADJACENT BUCKETS.  IF THE HISTOGRAM HAS A GAP     *
037760*          BETWEEN THEM (TEMP-WORD-COUNT STEPPED DOWN MORE THAN  *
037780*          ONE SLOT TO FIND ITS BUCKET) THE AVERAGE LANDS ON A   *
037800*          WHOLE NUMBER AND MUST BE EDITED AS '.00' INSTEAD.     *
037820             IF MEDIAN-WORD-COUNT - TEMP-WORD-COUNT EQUAL 1
037840                 MOVE '.50' TO WS-MEDIAN-SUFFIX
037860             ELSE
037880                 MOVE '.00' TO WS-MEDIAN-SUFFIX
037900             END-IF
037950         END-IF
038000     END-IF.
038100*----------------------------------------------------------------*
038200* 2221-STEP-MEDIAN-DOWN MOVES THE MEDIAN BUCKET ITSELF DOWN ONE  *
038300* HISTOGRAM SLOT AT A TIME UNTIL IT LANDS ON A NON-EMPTY BUCKET. *
038400* AN UNDERFLOW HERE (MEDIAN-WORD-COUNT ALREADY ZERO) MEANS THE   *
038500* RUNNING STATE HAS GONE INCONSISTENT -- SOMETHING THIS PROGRAM  *
038600* TREATS AS UNRECOVERABLE, NOT WORTH TRYING TO PATCH AROUND.     *
038700*----------------------------------------------------------------*
038800 2221-STEP-MEDIAN-DOWN.
038900     IF MEDIAN-WORD-COUNT EQUAL ZERO
039000         DISPLAY 'MEDUNIQ - HISTOGRAM UNDERFLOW ON MEDIAN STEP'
039100         PERFORM 9999-ABEND-RUN
039200     END-IF.
039300     SUBTRACT 1 FROM MEDIAN-WORD-COUNT.
039400*----------------------------------------------------------------*
039500* 2222-STEP-TEMP-DOWN IS THE SAME STEP-AND-SEARCH AS 2221 ABOVE, *
039600* BUT AGAINST THE SCRATCH COUNTER TEMP-WORD-COUNT INSTEAD OF THE *
039700* REAL MEDIAN-WORD-COUNT -- USED WHEN THE MEDIAN FALLS BETWEEN   *
039800* TWO BUCKETS AND MUST BE REPORTED AS THEIR AVERAGE.             *
039900*----------------------------------------------------------------*
040000 2222-STEP-TEMP-DOWN.
040100     IF TEMP-WORD-COUNT EQUAL ZERO
040200         DISPLAY 'MEDUNIQ - HISTOGRAM UNDERFLOW ON TEMP STEP'
040300         PERFORM 9999-ABEND-RUN
040400     END-IF.
040500     SUBTRACT 1 FROM TEMP-WORD-COUNT.
040600*----------------------------------------------------------------*
040700* 2230-ADJUST-MEDIAN-UPPER IS THE MIRROR IMAGE OF 2220 ABOVE FOR *
040800* A NEW TWEET WHOSE UNIQUE-WORD COUNT IS ABOVE THE CURRENT       *
040900* MEDIAN.  A HIGH VALUE INSERTS AFTER THE MEDIAN BUCKET, SO THE  *
041000* BUCKET'S OWN POSITION RANGE DOES NOT MOVE -- ONLY THE UPPER    *
041100* LIMIT GROWS, MIRRORING HOW 2220 ONLY GROWS THE LOWER LIMIT.    *
041200*                                                                *
041300* SAME CR-0588 SUBSTITUTION AS 2220 ABOVE: THE ORIGINAL "IF      *
041400* MEDIAN-INDEX NOT GREATER THAN UPPER-INDEX-LIMIT" AND "EQUAL    *
041500* UPPER-INDEX-LIMIT + 1" TESTS COMPARED TWEET-COUNT / 2 AGAINST  *
041600* THE UPPER LIMIT; BOTH ARE REPLACED BELOW BY THE EQUIVALENT     *
041700* INTEGER COMPARE OF TWEET-COUNT AGAINST UPPER-INDEX-LIMIT * 2,  *
041800* WHICH IS EXACT FOR EVERY TWEET-COUNT, ODD OR EVEN, BECAUSE     *
041900* MULTIPLYING BOTH SIDES OF THE ORIGINAL REAL-VALUED COMPARE BY  *
042000* THE POSITIVE CONSTANT 2 NEVER CHANGES ITS OUTCOME.             *
042050*                                                                *
042075* SAME CR-0592 TEST-AFTER AND DIFFER-BY-ONE FIXES AS 2220 ABOVE  *
042090* -- SEE THAT PARAGRAPH'S BANNER FOR THE FULL EXPLANATION.       *
042100*----------------------------------------------------------------*
042200 2230-ADJUST-MEDIAN-UPPER.
042300     IF TWEET-COUNT NOT GREATER THAN UPPER-INDEX-LIMIT * 2
042400         MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT
042500         MOVE '.00' TO WS-MEDIAN-SUFFIX
042600     ELSE
042700         IF TWEET-COUNT EQUAL (UPPER-INDEX-LIMIT + 1) * 2
042800             PERFORM 2231-STEP-MEDIAN-UP
042850                 WITH TEST AFTER
042900                 UNTIL WH-BUCKET-FREQ (MEDIAN-WORD-COUNT + 1)
043000                     GREATER THAN ZERO
043100             COMPUTE LOWER-INDEX-LIMIT = UPPER-INDEX-LIMIT + 1
043200             COMPUTE UPPER-INDEX-LIMIT = LOWER-INDEX-LIMIT +
043300                 WH-BUCKET-FREQ (MEDIAN-WORD-COUNT + 1) - 1
043400             MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT
043500             MOVE '.00' TO WS-MEDIAN-SUFFIX
043600         ELSE
043700             MOVE MEDIAN-WORD-COUNT TO TEMP-WORD-COUNT
043800             PERFORM 2232-STEP-TEMP-UP
043850                 WITH TEST AFTER
043900                 UNTIL WH-BUCKET-FREQ (TEMP-WORD-COUNT + 1)
044000                     GREATER THAN ZERO
044100             COMPUTE WS-MEDIAN-VALUE-TO-EDIT =
044200                 (MEDIAN-WORD-COUNT + TEMP-WORD-COUNT) / 2
044220             IF TEMP-WORD-COUNT - MEDIAN-WORD-COUNT EQUAL 1
044240                 MOVE '.50' TO WS-MEDIAN-SUFFIX
044260             ELSE
044280                 MOVE '.00' TO WS-MEDIAN-SUFFIX
044300             END-IF
044350         END-IF
044500     END-IF.
044600*----------------------------------------------------------------*
044700* 2231-STEP-MEDIAN-UP MOVES THE MEDIAN BUCKET ITSELF UP ONE      *
044800* HISTOGRAM SLOT AT A TIME UNTIL IT LANDS ON A NON-EMPTY BUCKET. *
044900* THE OVERFLOW CHECK USES THE MEDWRK CONSTANT WS-HISTOGRAM-      *
045000* CEILING (69) RATHER THAN A LITERAL, SINCE 69 IS ALSO THE TOP   *
045100* HISTOGRAM SUBSCRIPT VALUE DEFINED IN THAT COPYLIB -- SEE       *
045200* CR-0588.                                                       *
045300*----------------------------------------------------------------*
045400 2231-STEP-MEDIAN-UP.
045500     IF MEDIAN-WORD-COUNT EQUAL WS-HISTOGRAM-CEILING
045600         DISPLAY 'MEDUNIQ - HISTOGRAM OVERFLOW ON MEDIAN STEP'
045700         PERFORM 9999-ABEND-RUN
045800     END-IF.
045900     ADD 1 TO MEDIAN-WORD-COUNT.
046000*----------------------------------------------------------------*
046100* 2232-STEP-TEMP-UP IS THE SAME STEP-AND-SEARCH AS 2231 ABOVE,   *
046200* AGAINST THE SCRATCH COUNTER TEMP-WORD-COUNT INSTEAD OF THE     *
046300* REAL MEDIAN-WORD-COUNT.                                        *
046400*----------------------------------------------------------------*
046500 2232-STEP-TEMP-UP.
046600     IF TEMP-WORD-COUNT EQUAL WS-HISTOGRAM-CEILING
046700         DISPLAY 'MEDUNIQ - HISTOGRAM OVERFLOW ON TEMP STEP'
046800         PERFORM 9999-ABEND-RUN
046900     END-IF.
047000     ADD 1 TO TEMP-WORD-COUNT.
047100*----------------------------------------------------------------*
047200* 2240-MEDIAN-UNCHANGED HANDLES A NEW TWEET WHOSE UNIQUE-WORD    *
047300* COUNT EQUALS THE CURRENT MEDIAN -- THE MEDIAN VALUE NEVER      *
047400* CHANGES ON THIS LEG, ONLY THE UPPER LIMIT GROWS BY ONE, SINCE  *
047500* THE NEW TWEET SLOTS IN RIGHT ALONGSIDE THE EXISTING MEDIAN     *
047600* BUCKET RATHER THAN FORCING A STEP TO A DIFFERENT BUCKET.       *
047700*----------------------------------------------------------------*
047800 2240-MEDIAN-UNCHANGED.
047900     ADD 1 TO UPPER-INDEX-LIMIT.
048000     MOVE MEDIAN-WORD-COUNT TO WS-MEDIAN-VALUE-TO-EDIT.
048100     MOVE '.00' TO WS-MEDIAN-SUFFIX.
048200*----------------------------------------------------------------*
048300* 2250-WRITE-MEDIAN-RECORD EDITS WS-MEDIAN-VALUE-TO-EDIT INTO A  *
048400* ZERO-SUPPRESSED TWO-DIGIT FIELD, STRIPS THE LEADING BLANK (IF  *
048500* ANY) VIA INSPECT TALLYING, AND STRINGS THE DIGITS TOGETHER     *
048600* WITH THE '.00'/'.50' SUFFIX TO BUILD THE OUTPUT TEXT.  A       *
048700* SINGLE-DIGIT MEDIAN COMES OUT OF THE EDIT PICTURE WITH ONE     *
048800* LEADING BLANK, WHICH IS WHY THE LEAD-BLANK COUNT IS TESTED     *
048900* RATHER THAN JUST ALWAYS STRINGING BOTH EDIT-PICTURE BYTES.     *
049000*----------------------------------------------------------------*
049100 2250-WRITE-MEDIAN-RECORD.
049200     MOVE WS-MEDIAN-VALUE-TO-EDIT TO WS-MEDIAN-EDIT.
049300     MOVE ZERO TO WS-MEDIAN-LEAD-BLANKS.
049400     INSPECT WS-MEDIAN-EDIT TALLYING WS-MEDIAN-LEAD-BLANKS
049500         FOR LEADING SPACE.
049600     MOVE SPACES TO OUT-MEDIAN.
049700     IF WS-MEDIAN-LEAD-BLANKS EQUAL 1
049800         STRING WS-MEDIAN-EDIT (2:1) DELIMITED BY SIZE
049900                WS-MEDIAN-SUFFIX      DELIMITED BY SIZE
050000             INTO OUT-MEDIAN
050100         END-STRING
050200     ELSE
050300         STRING WS-MEDIAN-EDIT DELIMITED BY SIZE
050400                WS-MEDIAN-SUFFIX DELIMITED BY SIZE
050500             INTO OUT-MEDIAN
050600         END-STRING
050700     END-IF.
050800     WRITE FT2-OUT-RECORD.
050900     IF NOT FT2-STATUS-OK
051000         DISPLAY 'MEDUNIQ - FT2-OUTPUT-FILE WRITE ERROR '
051100             WS-FT2-STATUS
051200         PERFORM 9999-ABEND-RUN
051300     END-IF.
051400*----------------------------------------------------------------*
051500* 4000-CLOSE-FILES CLOSES BOTH FILES AT NORMAL END OF RUN.       *
051600*----------------------------------------------------------------*
051700 4000-CLOSE-FILES.
051800     CLOSE TWEET-FILE.
051900     CLOSE FT2-OUTPUT-FILE.
052000*----------------------------------------------------------------*
052100* 8000-READ-TWEET-RECORD IS THE ONLY PLACE IN THE PROGRAM THAT   *
052200* READS TWEET-FILE.  ON A READ ERROR (ANYTHING BUT '00' OR THE   *
052300* END-OF-FILE '10') THE BAD RECORD IS DUMPED VIA THE RAW         *
052400* REDEFINES BEFORE THE ABEND, SO OPERATIONS CAN SEE WHAT WAS ON  *
052500* THE TAPE WHEN IT WENT WRONG.                                   *
052600*----------------------------------------------------------------*
052700 8000-READ-TWEET-RECORD.
052800     READ TWEET-FILE
052900         AT END
053000             MOVE 'Y' TO WS-TWEET-EOF-SWITCH
053100     END-READ.
053200     IF NOT TWEET-EOF AND NOT TWEET-STATUS-OK
053300         DISPLAY 'MEDUNIQ - TWEET-FILE READ ERROR '
053400             WS-TWEET-STATUS
053500         DISPLAY 'RECORD: ' TWEET-RAW-TEXT
053600         PERFORM 9999-ABEND-RUN
053700     END-IF.
053800*----------------------------------------------------------------*
053900* 9999-ABEND-RUN IS THE ONE PLACE EVERY ERROR PATH IN THIS       *
054000* PROGRAM CONVERGES ON.  IT REPORTS HOW MANY TWEETS WERE READ    *
054100* BEFORE THINGS WENT WRONG, CLOSES WHAT IT CAN, AND STOPS THE    *
054200* RUN COLD -- NO RECOVERY, NO RESTART LOGIC, PER SHOP STANDARD.  *
054300*----------------------------------------------------------------*
054400 9999-ABEND-RUN.
054500     DISPLAY 'MEDUNIQ - ABENDING - TWEETS READ: ' TWEET-COUNT.
054600     CLOSE TWEET-FILE.
054700     CLOSE FT2-OUTPUT-FILE.
054800     STOP RUN.
