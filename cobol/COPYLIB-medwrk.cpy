000100*----------------------------------------------------------------*
000200* COPYLIB:  MEDWRK                                               *
000300* PURPOSE:  WORKING-STORAGE FOR MEDUNIQ -- THE UNIQUE-WORD-COUNT *
000400*           HISTOGRAM, THE RUNNING-MEDIAN COUNTERS, THE PER-     *
000500*           TWEET WORD TABLE, AND THE MEDIAN DISPLAY-EDIT AREA.  *
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT       *
000900* --------- ------------  -------  --------------------------    *
001000* 03/18/85  R WOJTOWICZ   CR-0144  CREATED FOR TWEET STATISTICS. *
001100* 06/03/02  D QUINTERO    CR-0588  DROPPED THE PACKED-DECIMAL    *
001150*                                  MEDIAN-INDEX WORK FIELD -- IT *
001200*                                  WAS THE ONLY COMP-3 ITEM IN   *
001250*                                  THE PROGRAM AND THE SHOP      *
001300*                                  STANDARDS REVIEW FLAGGED IT.  *
001350*                                  THE FRACTIONAL COMPARE IT DID *
001400*                                  (TWEET-COUNT / 2 AGAINST THE  *
001450*                                  INDEX LIMITS) IS ALGEBRAICALLY*
001500*                                  IDENTICAL TO COMPARING THE    *
001550*                                  UNDIVIDED TWEET-COUNT AGAINST *
001600*                                  THE LIMIT TIMES TWO, SO       *
001650*                                  MEDUNIQ NOW DOES THAT INSTEAD *
001700*                                  AND NEEDS NO REPLACEMENT      *
001750*                                  FIELD AT ALL.  ALSO DROPPED   *
001800*                                  TWO WORK FIELDS (MEDIAN-AVG-  *
001850*                                  WORD-COUNT, WS-MEDIAN-        *
001900*                                  FRACTION) LEFT FROM AN        *
001950*                                  EARLIER DRAFT OF THE AVERAGE- *
002000*                                  EDIT LOGIC THAT NEVER SHIPPED *
002050*                                  -- NOT REFERENCED ANYWHERE IN *
002100*                                  MEDUNIQ.  ADDED WS-HISTOGRAM- *
002150*                                  CEILING AS A NAMED 77-LEVEL   *
002200*                                  CONSTANT IN PLACE OF THE      *
002250*                                  LITERAL 69 THAT APPEARED      *
002300*                                  TWICE IN MEDUNIQ.             *
002400*----------------------------------------------------------------*
002500* A TWEET OF UP TO 140 CHARACTERS CAN CONTAIN AT MOST 70 SINGLE- *
002600* CHARACTER WORDS SEPARATED BY SINGLE SPACES, SO THE HISTOGRAM   *
002700* IS SUBSCRIPTED 1 THRU 70, HOLDING UNIQUE-WORD-COUNT 0 THRU 69  *
002800* (SUBSCRIPT = UNIQUE-WORD-COUNT + 1).  WS-HISTOGRAM-CEILING     *
002900* CARRIES THAT TOP-OF-DOMAIN VALUE (69) FOR THE OVERFLOW CHECKS  *
003000* IN 2231-STEP-MEDIAN-UP AND 2232-STEP-TEMP-UP BELOW.            *
003100*----------------------------------------------------------------*
003200 77  WS-HISTOGRAM-CEILING        PIC S9(03) USAGE IS COMP
003300                                             VALUE 69.
003400*----------------------------------------------------------------*
003500 01  WS-UNIQUE-WORD-HISTOGRAM.
003600     05  WH-BUCKET-FREQ  OCCURS 70 TIMES
003700                         PIC 9(09) USAGE IS COMP
003800                         INDEXED BY WH-INDEX.
003900*----------------------------------------------------------------*
004000* WS-MEDIAN-COUNTERS -- THE RUNNING STATE MEDUNIQ CARRIES        *
004100* FORWARD FROM ONE TWEET TO THE NEXT.  LOWER-INDEX-LIMIT AND     *
004200* UPPER-INDEX-LIMIT BOUND THE RANGE OF LIST POSITIONS (1-BASED,  *
004300* HAD THE FULL LIST OF UNIQUE-WORD-COUNTS ACTUALLY BEEN SORTED   *
004400* AND KEPT) THAT MEDIAN-WORD-COUNT OCCUPIES.  THE TRUE MEDIAN    *
004500* POSITION (TWEET-COUNT / 2) IS NEVER MATERIALIZED AS A FIELD OF *
004600* ITS OWN -- SEE THE CR-0588 NOTE ABOVE.                         *
004700*----------------------------------------------------------------*
004800 01  WS-MEDIAN-COUNTERS.
004900     05  TWEET-COUNT             PIC S9(09) USAGE IS COMP
005000                                             VALUE ZERO.
005100     05  MEDIAN-WORD-COUNT       PIC S9(03) USAGE IS COMP
005200                                             VALUE ZERO.
005300     05  LOWER-INDEX-LIMIT       PIC S9(09) USAGE IS COMP
005400                                             VALUE ZERO.
005500     05  UPPER-INDEX-LIMIT       PIC S9(09) USAGE IS COMP
005600                                             VALUE ZERO.
005700     05  TEMP-WORD-COUNT         PIC S9(03) USAGE IS COMP
005800                                             VALUE ZERO.
005900     05  UNIQUE-WORDS            PIC S9(03) USAGE IS COMP
006000                                             VALUE ZERO.
006100*----------------------------------------------------------------*
006200* WS-TWEET-WORD-COUNT IS A STANDALONE COUNTER, NOT PART OF ANY   *
006300* GROUP, SO IT IS CARRIED AS A 77-LEVEL ITEM PER CR-0588 ABOVE.  *
006400* IT DRIVES THE OCCURS DEPENDING ON BELOW AND IS CLEARED AND     *
006500* REBUILT FOR EACH TWEET, INDEPENDENT OF THE RUNNING HISTOGRAM.  *
006600*----------------------------------------------------------------*
006700 77  WS-TWEET-WORD-COUNT         PIC S9(03) USAGE IS COMP
006800                                             VALUE ZERO.
006900*----------------------------------------------------------------*
007000* WORK TABLE USED TO COUNT DISTINCT WORDS WITHIN ONE TWEET LINE. *
007100*----------------------------------------------------------------*
007200 01  WS-TWEET-WORD-TABLE.
007300     05  TW-ENTRY OCCURS 1 TO 70 TIMES
007400                  DEPENDING ON WS-TWEET-WORD-COUNT
007500                  INDEXED BY TW-INDEX, TW-SRCH-INDEX.
007600         10  TW-WORD              PIC X(140).
007700*----------------------------------------------------------------*
007800* MEDIAN VALUE, EDITED FOR DISPLAY.  ONLY THE UNITS AND TENS     *
007900* DIGITS ARE EVER SIGNIFICANT (HISTOGRAM DOMAIN IS 0 THRU 69),   *
008000* SO A TWO-DIGIT ZERO-SUPPRESSED PICTURE IS ENOUGH.  WS-MEDIAN-  *
008100* EDIT-NUM GIVES THE SAME TWO DIGITS AN UNEDITED NUMERIC VIEW    *
008200* FOR COMPARISONS, SIDE-STEPPING A NUMERIC-EDITED-FIELD COMPARE. *
008300*----------------------------------------------------------------*
008400 01  WS-MEDIAN-DISPLAY-AREA.
008500     05  WS-MEDIAN-EDIT           PIC Z9.
008600     05  WS-MEDIAN-EDIT-NUM  REDEFINES WS-MEDIAN-EDIT
008700                                  PIC 99.
008800     05  WS-MEDIAN-LEAD-BLANKS    PIC 9(01) USAGE IS COMP.
