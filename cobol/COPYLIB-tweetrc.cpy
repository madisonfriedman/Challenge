000100*----------------------------------------------------------------*
000200* COPYLIB:  TWEETRC                                              *
000300* PURPOSE:  RECORD LAYOUT FOR THE TWEET INPUT FILE (TWEETIN).    *
000400*           ONE RECORD PER TWEET, FREE TEXT, SPACE-DELIMITED     *
000500*           WORDS.  SHARED BY WRDTWEET AND MEDUNIQ SO BOTH       *
000600*           PROGRAMS READ THE FILE THE SAME WAY.                 *
000700*----------------------------------------------------------------*
000800* MAINTENANCE LOG                                                *
000900* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT       *
001000* --------- ------------  -------  --------------------------    *
001100* 03/11/85  R WOJTOWICZ   CR-0140  CREATED FOR TWEET STATISTICS. *
001200* 07/22/91  R WOJTOWICZ   CR-0311  ADDED RAW REDEFINES FOR DUMP  *
001300*                                  DISPLAYS IN THE READ ERROR    *
001400*                                  PATHS OF BOTH CALLING PGMS.   *
001500*----------------------------------------------------------------*
001600* THIS IS NOT A SHOP-DESIGNED RECORD -- IT IS THE RAW EXTRACT    *
001700* FORMAT HANDED TO US BY THE UPSTREAM SOCIAL-MEDIA FEED (JOB     *
001800* SMSTAT01), ONE FREE-TEXT LINE PER TWEET, UP TO 140 CHARACTERS. *
001900* THERE ARE NO SUBFIELDS TO CARVE OUT AND NO RESERVE AREA TO     *
002000* PAD -- THE FEED OWNS THIS LAYOUT, NOT US, SO WE TAKE IT AS IT  *
002100* COMES RATHER THAN INVENT STRUCTURE THAT ISN'T THERE.           *
002200*----------------------------------------------------------------*
002300 01  TWEET-INPUT-RECORD.
002400     05  TWEET-TEXT                      PIC X(140).
002500     05  FILLER                          PIC X(01).
002600 01  TWEET-INPUT-RECORD-RAW REDEFINES TWEET-INPUT-RECORD.
002700     05  TWEET-RAW-TEXT                   PIC X(141).
